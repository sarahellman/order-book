000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDBK2.
000300 AUTHOR.        R J TALLENT.
000310 INSTALLATION.  MERCHANTS CLEARING SVCS - BATCH SYSTEMS.
000320 DATE-WRITTEN.  02/26/1979.
000330 DATE-COMPILED.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ordbk2.cbl                                             *
000345*      Order Book Batch Suite - BUY/SELL price statistics     *
000346*                                                              *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350 SECURITY.      NONE.
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* CALLed once by ORDBK1 for every ORDER-FILE record that
000500* matches the ticker and date of the request currently being
000600* summarized. Keeps a running COUNT, TOTAL, MIN and MAX of
000700* OB-PRICE, kept separately for the BUY side and the SELL
000800* side, in the OB-BUY-STATS/OB-SELL-STATS groups the caller
000900* owns (see ORDSTAT copybook). AVG is left to the caller,
001000* which divides TOTAL by COUNT once the whole scan is done -
001100* see ORDBK1 paragraph 240-FINISH-GROUP-STATS.
001200*
001300* This routine does not open, close, or otherwise know about
001400* any file - it only ever touches the two areas passed to it.
001500*
001600***************************************************************
001700*     AMENDMENT HISTORY
001800*
001900*      DATE       AUTHOR   REQUEST    DESCRIPTION
002000*      --------   ------   --------   -----------------------
002100*      02/26/79   RJT      OB-0001    ORIGINAL PROGRAM, MODELED
002200*                                     ON THE OLD SAMOS2 BALANCE
002300*                                     STATISTICS SUBROUTINE.
002400*      05/11/82   RJT      OB-0044    SPLIT SINGLE BALANCE-STATS
002500*                                     PARAMETER INTO BUY/SELL,
002600*                                     DISPATCH ON OB-ORDER-SIDE.
002700*      09/21/98   DKL      OB-Y2K02   Y2K REVIEW - NO DATE
002800*                                     FIELDS TOUCHED BY THIS
002900*                                     PROGRAM, NO CHANGE MADE.
003000*      03/02/04   PXA      OB-0176    AVERAGE IS NO LONGER
003100*                                     RECOMPUTED ON EVERY CALL -
003200*                                     CALLER DOES IT ONCE, AFTER
003300*                                     THE SCAN, AND ROUNDS IT.
003400*
003500***************************************************************
003600*     LINKAGE
003700*
003800*     1: ORDER-RECORD     (passed, not changed)
003900*     2: WS-ORDER-STATS   (passed, updated for the matching side)
004000*
004100***************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS OB-NUMERIC-CLASS IS '0' THRU '9'
005000     UPSI-0 ON  STATUS IS OB-TEST-MODE-ON
005010            OFF STATUS IS OB-TEST-MODE-OFF.
005020*
005100 INPUT-OUTPUT SECTION.
005200*
005300***************************************************************
005400 DATA DIVISION.
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800 01  WS-FIELDS.
005900     05  WS-PROGRAM-STATUS          PIC X(30) VALUE SPACES.
006000     05  FILLER                     PIC X(1)  VALUE SPACE.
006100*
006200 77  WS-CALL-COUNT                  PIC S9(9) COMP     VALUE +0.
006300*
006400***************************************************************
006500 LINKAGE SECTION.
006600*
006700 01  ORDER-RECORD.
006800     COPY ORDREC.
006900*
007000 01  WS-ORDER-STATS.
007100     COPY ORDSTAT.
007200     05  FILLER                     PIC X(1)  VALUE SPACE.
007300*
007400***************************************************************
007500 PROCEDURE DIVISION USING ORDER-RECORD, WS-ORDER-STATS.
007600***************************************************************
007700*
007800 000-MAIN.
007900*
008000     MOVE 'ACCUMULATING ORDER STATISTICS' TO WS-PROGRAM-STATUS.
008100     ADD +1 TO WS-CALL-COUNT.
008200*
008300     IF OB-SIDE-IS-BUY
008400         PERFORM 100-ACCUM-BUY-STATS
008500     ELSE IF OB-SIDE-IS-SELL
008600         PERFORM 150-ACCUM-SELL-STATS
008700     ELSE
008800         DISPLAY 'OB0200E INVALID ORDER SIDE: ' OB-ORDER-SIDE
008900                 ' ON ORDER ID ' OB-ORDER-ID.
009000*
009100     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
009200     GOBACK.
009300*
009400 100-ACCUM-BUY-STATS.
009500*
009600*    *** Increment BUY record count ***
009700     ADD +1 TO OB-BUY-COUNT.
009800*
009900*    *** Add this order's PRICE to the BUY grand total ***
010000     COMPUTE OB-BUY-TOTAL = OB-BUY-TOTAL + OB-PRICE.
010100*
010200*    *** First BUY order on the book sets MIN and MAX outright,
010300*        every later one is settled by straight comparison ***
010400     IF OB-FIRST-BUY-YES
010500         MOVE OB-PRICE TO OB-BUY-MIN
010600         MOVE OB-PRICE TO OB-BUY-MAX
010700         SET OB-FIRST-BUY-NO TO TRUE.
010800*
010900     IF OB-PRICE < OB-BUY-MIN
011000         MOVE OB-PRICE TO OB-BUY-MIN.
011100     IF OB-PRICE > OB-BUY-MAX
011200         MOVE OB-PRICE TO OB-BUY-MAX.
011300*
011400 150-ACCUM-SELL-STATS.
011500*
011600*    *** Increment SELL record count ***
011700     ADD +1 TO OB-SELL-COUNT.
011800*
011900*    *** Add this order's PRICE to the SELL grand total ***
012000     COMPUTE OB-SELL-TOTAL = OB-SELL-TOTAL + OB-PRICE.
012100*
012200*    *** First SELL order on the book sets MIN and MAX outright,
012300*        every later one is settled by straight comparison ***
012400     IF OB-FIRST-SELL-YES
012500         MOVE OB-PRICE TO OB-SELL-MIN
012600         MOVE OB-PRICE TO OB-SELL-MAX
012700         SET OB-FIRST-SELL-NO TO TRUE.
012800*
012900     IF OB-PRICE < OB-SELL-MIN
013000         MOVE OB-PRICE TO OB-SELL-MIN.
013100     IF OB-PRICE > OB-SELL-MAX
013200         MOVE OB-PRICE TO OB-SELL-MAX.
