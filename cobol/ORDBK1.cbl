000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDBK1.
000300 AUTHOR.        R J TALLENT.
000310 INSTALLATION.  MERCHANTS CLEARING SVCS - BATCH SYSTEMS.
000320 DATE-WRITTEN.  02/26/1979.
000330 DATE-COMPILED.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ordbk1.cbl                                             *
000345*      Order Book Batch Suite - daily order summary driver    *
000346*                                                              *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350 SECURITY.      NONE.
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* Reads REQUEST-FILE one SUMMARY-REQUEST record at a time. For
000500* each request, ORDER-FILE is opened fresh and scanned end to
000600* end, keeping only the orders whose OB-TICKER and OB-ORDER-DATE
000700* match the request. Matching orders are handed one at a time
000800* to ORDBK2, which keeps a running COUNT/TOTAL/MIN/MAX for the
000900* BUY side and the SELL side separately. Once the scan is
001000* finished this program divides out the two averages and
001100* writes one SUMMARY-RESPONSE record. A request whose ticker
001200* and date match no order at all is rejected - no
001300* SUMMARY-RESPONSE record is produced for it.
001400*
001500* Orders are never matched, netted, or executed against each
001600* other here - the BUY side and the SELL side are two entirely
001700* independent tallies over the same scan of ORDER-FILE.
001800*
001900***************************************************************
002000*     AMENDMENT HISTORY
002100*
002200*      DATE       AUTHOR   REQUEST    DESCRIPTION
002300*      --------   ------   --------   -----------------------
002400*      02/26/79   RJT      OB-0001    ORIGINAL PROGRAM, MODELED
002500*                                     ON THE OLD SAMOS1 CUSTOMER
002600*                                     BALANCE REPORT DRIVER.
002700*      05/11/82   RJT      OB-0044    SPLIT SINGLE BALANCE STATS
002800*                                     INTO BUY-SIDE/SELL-SIDE.
002900*      07/03/86   HDN      OB-0091    REQUEST-FILE NO LONGER
003000*                                     CARRIES A TRAN CODE - ONE
003100*                                     REQUEST SHAPE ONLY, DROPPED
003200*                                     THE PRINT/TOTALS/ABEND
003300*                                     TRANSACTION SWITCHBOARD.
003400*      04/14/91   HDN      OB-0118    SUMMARY-FILE IS NOW A DATA
003500*                                     FEED, NOT A PRINTED REPORT.
003600*                                     RETIRED RPT-xxxx 132-BYTE
003700*                                     PRINT LINES.
003800*      09/21/98   DKL      OB-Y2K02   Y2K - SYSTEM-CCYY REPLACES
003900*                                     THE 2-DIGIT SYSTEM-YEAR ON
004000*                                     THE STARTUP BANNER.
004100*      03/02/04   PXA      OB-0176    NO-MATCH REJECTION NOW
004200*                                     COUNTS SEPARATELY FROM
004300*                                     I/O ERRORS ON TOTALS-VARS.
004400*
004500***************************************************************
004600*     FILES
004700*
004800*     ORDER-FILE   - input, reopened and rescanned once per
004900*                    SUMMARY-REQUEST record (see 910/915).
005000*     REQUEST-FILE - input, one SUMMARY-REQUEST per record.
005100*     SUMMARY-FILE - output, one SUMMARY-RESPONSE per request
005200*                    that matched at least one order.
005300*
005400***************************************************************
005500*     COPYBOOKS
005600*
005700*     ORDREC  - order record layout, shared with ORDBK2/ORDBK3.
005800*     ORDSTAT - running BUY/SELL statistics, shared with ORDBK2.
005900*
006000***************************************************************
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-370.
006500 OBJECT-COMPUTER.  IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS OB-NUMERIC-CLASS IS '0' THRU '9'
006900     UPSI-0 ON  STATUS IS OB-TEST-MODE-ON
006910            OFF STATUS IS OB-TEST-MODE-OFF.
006920*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*
007300     SELECT ORDER-FILE   ASSIGN TO ORDRFILE
007400            ACCESS IS SEQUENTIAL
007500            FILE STATUS  IS  WS-ORDRFILE-STATUS.
007600*
007700     SELECT REQUEST-FILE ASSIGN TO REQFILE
007800            ACCESS IS SEQUENTIAL
007900            FILE STATUS  IS  WS-REQFILE-STATUS.
008000*
008100     SELECT SUMMARY-FILE ASSIGN TO SUMFILE
008200            FILE STATUS  IS  WS-SUMFILE-STATUS.
008300*
008400***************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  ORDER-FILE
008900     LABEL RECORDS ARE STANDARD
009000     BLOCK CONTAINS 0
009100     RECORDING MODE IS F.
009200 01  ORDER-RECORD.
009300     COPY ORDREC.
009400*
009500 FD  REQUEST-FILE
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0
009800     RECORDING MODE IS F.
009900 01  SREQ-RECORD.
010000     05  SREQ-TICKER                 PIC X(4).
010100     05  SREQ-DATE.
010200         10  SREQ-CCYY               PIC 9(4).
010300         10  SREQ-MM                 PIC 9(2).
010400         10  SREQ-DD                 PIC 9(2).
010500     05  SREQ-DATE-N REDEFINES SREQ-DATE
010600                                     PIC 9(8).
010700*
010800 FD  SUMMARY-FILE
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0
011100     RECORDING MODE IS F.
011200 01  SRESP-RECORD.
011300     05  SRESP-TICKER                PIC X(4).
011400     05  SRESP-DATE                  PIC 9(8).
011500     05  SRESP-BUY-COUNT             PIC 9(9).
011600     05  SRESP-BUY-MIN               PIC 9(7)V99.
011700     05  SRESP-BUY-AVG               PIC 9(7)V99.
011800     05  SRESP-BUY-MAX               PIC 9(7)V99.
011900     05  SRESP-SELL-COUNT            PIC 9(9).
012000     05  SRESP-SELL-MIN              PIC 9(7)V99.
012100     05  SRESP-SELL-AVG              PIC 9(7)V99.
012200     05  SRESP-SELL-MAX              PIC 9(7)V99.
012300*
012400***************************************************************
012500 WORKING-STORAGE SECTION.
012600***************************************************************
012700*
012800*    Store eye-catcher details to aid dump reading
012900*
013000 01  WS-DEBUG-DETAILS.
013100     05  FILLER                     PIC X(32)
013200           VALUE 'ORDBK1-------WORKING STORAGE   '.
013300     05  WS-RUN-DATE-AND-TIME.
013400         10  WS-RUN-CCYY            PIC 9(4).
013500         10  WS-RUN-MM              PIC 9(2).
013600         10  WS-RUN-DD              PIC 9(2).
013650     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-AND-TIME
013660                                    PIC 9(8).
013700     05  FILLER                     PIC X(1)  VALUE SPACE.
013800*
013900 01  WS-FIELDS.
014000     05  WS-ORDRFILE-STATUS         PIC X(2)  VALUE SPACES.
014100     05  WS-REQFILE-STATUS          PIC X(2)  VALUE SPACES.
014200     05  WS-SUMFILE-STATUS          PIC X(2)  VALUE SPACES.
014300     05  WS-REQFILE-EOF-SW          PIC X     VALUE 'N'.
014400         88  REQFILE-AT-EOF                   VALUE 'Y'.
014500     05  WS-ORDRFILE-EOF-SW         PIC X     VALUE 'N'.
014600         88  ORDRFILE-AT-EOF                  VALUE 'Y'.
014700     05  WS-REQUEST-OK-SW           PIC X     VALUE 'Y'.
014800         88  REQUEST-IS-OK                    VALUE 'Y'.
014900     05  FILLER                     PIC X(1)  VALUE SPACE.
015000*
015100 01  TOTALS-VARS.
015200     05  NUM-REQFILE-RECS           PIC S9(9) COMP     VALUE +0.
015300     05  NUM-REQUESTS-OK            PIC S9(9) COMP     VALUE +0.
015400     05  NUM-REQUESTS-REJECTED      PIC S9(9) COMP     VALUE +0.
015500     05  NUM-ORDRFILE-RECS          PIC S9(9) COMP     VALUE +0.
015600     05  NUM-ORDERS-MATCHED         PIC S9(9) COMP     VALUE +0.
015700     05  FILLER                     PIC X(1)  VALUE SPACE.
015800*
015850 77  WS-ORDRFILE-OPEN-CT            PIC S9(4) COMP     VALUE +0.
015860*
015900 01  WS-ORDER-STATS.
016000     COPY ORDSTAT.
016005     05  FILLER                     PIC X(1)  VALUE SPACE.
016100*
016200 01  ERR-MSG-NOT-FOUND.
016300     05  FILLER              PIC X(21) VALUE
016400                'OB0100E NOT FOUND -  '.
016500     05  ERR-MSG-TICKER      PIC X(4)  VALUE SPACES.
016600     05  FILLER              PIC X(1)  VALUE SPACE.
016700     05  ERR-MSG-DATE        PIC 9(8)  VALUE ZERO.
016800     05  FILLER              PIC X(1)  VALUE SPACE.
016900*
017000***************************************************************
017100 PROCEDURE DIVISION.
017200***************************************************************
017300*
017400 000-MAIN.
017500*
017600     ACCEPT WS-RUN-DATE-AND-TIME FROM DATE YYYYMMDD.
017700     DISPLAY 'ORDBK1 STARTED  RUN DATE = ' WS-RUN-CCYY '-'
017800             WS-RUN-MM '-' WS-RUN-DD.
017900*
018000     PERFORM 900-OPEN-REQ-AND-SUM-FILES.
018100     PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT
018200             UNTIL REQFILE-AT-EOF.
018300     PERFORM 905-CLOSE-REQ-AND-SUM-FILES.
018400*
018500     DISPLAY 'ORDBK1 ENDED.  REQUESTS READ:    ' NUM-REQFILE-RECS.
018600     DISPLAY 'ORDBK1 ENDED.  SUMMARIES WRITTEN:' NUM-REQUESTS-OK.
018700     DISPLAY 'ORDBK1 ENDED.  REQUESTS REJECTED:' NUM-REQUESTS-REJECTED.
018750     DISPLAY 'ORDBK1 ENDED.  ORDER-FILE OPENED:' WS-ORDRFILE-OPEN-CT
018760             ' TIME(S).'.
018800*
018900     GOBACK.
019000*
019100 100-PROCESS-REQUESTS.
019200*
019300     PERFORM 700-READ-REQUEST-FILE.
019400     IF REQFILE-AT-EOF
019500         GO TO 100-EXIT.
019600*
019700     MOVE 'Y' TO WS-REQUEST-OK-SW.
019800     PERFORM 150-RESET-ORDER-STATS.
019900     PERFORM 200-BUILD-SUMMARY.
020000*
020100 100-EXIT.
020200     EXIT.
020300*
020400 150-RESET-ORDER-STATS.
020500*
020600*    No totals are ever carried between requests - each
020700*    SUMMARY-REQUEST gets a clean BUY/SELL tally.
020800*
020900     MOVE ZERO TO OB-BUY-COUNT  OB-BUY-TOTAL
021000                  OB-BUY-MIN    OB-BUY-MAX   OB-BUY-AVG.
021100     MOVE ZERO TO OB-SELL-COUNT OB-SELL-TOTAL
021200                  OB-SELL-MIN   OB-SELL-MAX  OB-SELL-AVG.
021300     SET OB-FIRST-BUY-YES  TO TRUE.
021400     SET OB-FIRST-SELL-YES TO TRUE.
021500*
021600 200-BUILD-SUMMARY.
021700*
021800     PERFORM 910-OPEN-ORDER-FILE.
021900     PERFORM 210-SCAN-ORDER-FILE THRU 210-EXIT
022000             UNTIL ORDRFILE-AT-EOF.
022100     PERFORM 915-CLOSE-ORDER-FILE.
022200*
022300     PERFORM 240-FINISH-GROUP-STATS.
022400     PERFORM 260-CHECK-NO-MATCH-AND-WRITE.
022500*
022600 210-SCAN-ORDER-FILE.
022700*
022800     PERFORM 730-READ-ORDER-FILE.
022900     IF ORDRFILE-AT-EOF
023000         GO TO 210-EXIT.
023100*
023200     IF OB-TICKER NOT = SREQ-TICKER
023300         GO TO 210-EXIT.
023400     IF OB-ORDER-DATE-N NOT = SREQ-DATE-N
023500         GO TO 210-EXIT.
023600*
023700     ADD +1 TO NUM-ORDERS-MATCHED.
023800     CALL 'ORDBK2' USING ORDER-RECORD, WS-ORDER-STATS.
023900*
024000 210-EXIT.
024100     EXIT.
024200*
024300 240-FINISH-GROUP-STATS.
024400*
024500*    AVG = SUM / COUNT, rounded to 2 decimals, computed once
024600*    the scan of ORDER-FILE for this request is complete. Left
024700*    at zero (from 150-RESET-ORDER-STATS) if the side had no
024800*    matching orders.
024900*
025000     IF OB-BUY-COUNT > 0
025100         COMPUTE OB-BUY-AVG ROUNDED =
025200             OB-BUY-TOTAL / OB-BUY-COUNT.
025300     IF OB-SELL-COUNT > 0
025400         COMPUTE OB-SELL-AVG ROUNDED =
025500             OB-SELL-TOTAL / OB-SELL-COUNT.
025600*
025700 260-CHECK-NO-MATCH-AND-WRITE.
025800*
025900*    A ticker/date pair with no orders on either side at all
026000*    is rejected outright - no SUMMARY-RESPONSE is produced.
026100*
026200     IF OB-BUY-COUNT = 0 AND OB-SELL-COUNT = 0
026300         MOVE SREQ-TICKER  TO ERR-MSG-TICKER
026400         MOVE SREQ-DATE-N  TO ERR-MSG-DATE
026500         DISPLAY ERR-MSG-NOT-FOUND
026600         MOVE 'N' TO WS-REQUEST-OK-SW
026700         ADD +1 TO NUM-REQUESTS-REJECTED
026800     ELSE
026900         PERFORM 250-WRITE-SUMMARY-RECORD
027000         ADD +1 TO NUM-REQUESTS-OK.
027100*
027200 250-WRITE-SUMMARY-RECORD.
027300*
027400     MOVE SREQ-TICKER      TO SRESP-TICKER.
027500     MOVE SREQ-DATE-N      TO SRESP-DATE.
027600     MOVE OB-BUY-COUNT     TO SRESP-BUY-COUNT.
027700     MOVE OB-BUY-MIN       TO SRESP-BUY-MIN.
027800     MOVE OB-BUY-AVG       TO SRESP-BUY-AVG.
027900     MOVE OB-BUY-MAX       TO SRESP-BUY-MAX.
028000     MOVE OB-SELL-COUNT    TO SRESP-SELL-COUNT.
028100     MOVE OB-SELL-MIN      TO SRESP-SELL-MIN.
028200     MOVE OB-SELL-AVG      TO SRESP-SELL-AVG.
028300     MOVE OB-SELL-MAX      TO SRESP-SELL-MAX.
028400     WRITE SRESP-RECORD.
028500*
028600 700-READ-REQUEST-FILE.
028700*
028800     READ REQUEST-FILE
028900         AT END MOVE 'Y' TO WS-REQFILE-EOF-SW.
029000     IF WS-REQFILE-STATUS = '00'
029100         ADD +1 TO NUM-REQFILE-RECS
029200     ELSE IF WS-REQFILE-STATUS = '10'
029300         MOVE 'Y' TO WS-REQFILE-EOF-SW
029400     ELSE
029500         DISPLAY 'ERROR ON REQUEST FILE READ.  CODE: '
029600                 WS-REQFILE-STATUS
029700         MOVE 'Y' TO WS-REQFILE-EOF-SW.
029800*
029900 730-READ-ORDER-FILE.
030000*
030100     READ ORDER-FILE
030200         AT END MOVE 'Y' TO WS-ORDRFILE-EOF-SW.
030300     IF WS-ORDRFILE-STATUS = '00'
030400         ADD +1 TO NUM-ORDRFILE-RECS
030500     ELSE IF WS-ORDRFILE-STATUS = '10'
030600         MOVE 'Y' TO WS-ORDRFILE-EOF-SW
030700     ELSE
030800         DISPLAY 'ERROR ON ORDER FILE READ.  CODE:   '
030900                 WS-ORDRFILE-STATUS
031000         MOVE 'Y' TO WS-ORDRFILE-EOF-SW.
031100*
031200 900-OPEN-REQ-AND-SUM-FILES.
031300*
031400     OPEN INPUT  REQUEST-FILE
031500          OUTPUT SUMMARY-FILE.
031600     IF WS-REQFILE-STATUS NOT = '00'
031700         DISPLAY 'ERROR OPENING REQUEST FILE. RC:'
031800                 WS-REQFILE-STATUS
031900         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
032000         MOVE 16 TO RETURN-CODE
032100         MOVE 'Y' TO WS-REQFILE-EOF-SW.
032200     IF WS-SUMFILE-STATUS NOT = '00'
032300         DISPLAY 'ERROR OPENING SUMMARY FILE. RC:'
032400                 WS-SUMFILE-STATUS
032500         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
032600         MOVE 16 TO RETURN-CODE
032700         MOVE 'Y' TO WS-REQFILE-EOF-SW.
032800*
032900 905-CLOSE-REQ-AND-SUM-FILES.
033000*
033100     CLOSE REQUEST-FILE.
033200     CLOSE SUMMARY-FILE.
033300*
033400 910-OPEN-ORDER-FILE.
033500*
033550     ADD +1 TO WS-ORDRFILE-OPEN-CT.
033600     OPEN INPUT ORDER-FILE.
033700     IF WS-ORDRFILE-STATUS NOT = '00'
033800         DISPLAY 'ERROR OPENING ORDER FILE. RC:'
033900                 WS-ORDRFILE-STATUS
034000         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
034100         MOVE 16 TO RETURN-CODE
034200         MOVE 'Y' TO WS-ORDRFILE-EOF-SW.
034300*
034400 915-CLOSE-ORDER-FILE.
034500*
034600     CLOSE ORDER-FILE.
034700     MOVE 'N' TO WS-ORDRFILE-EOF-SW.
