000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordstat.cpy                                             *
000131*      Order Book Batch Suite - running BUY/SELL statistics    *
000132*                                                              *
000133*               @BANNER_END@                                   *
000134*                                                              *
000135*--------------------------------------------------------------*
000136*
000140* Passed between ORDBK1 (which owns the storage and resets it
000150* once per SUMMARY-REQUEST) and ORDBK2 (which accumulates into
000160* it one ORDER-FILE record at a time, and rounds off COUNT/
000170* MIN/AVG/MAX once the scan of ORDER-FILE is complete). No
000180* totals are ever carried from one request to the next - see
000190* ORDBK1 paragraph 200-BUILD-SUMMARY.
000200*
000210* CHANGE ACTIVITY :
000220*   DATE     BY     REQ       REMARKS
000230*   022679   RJT    OB-0001   ORIGINAL COPYBOOK (BALANCE-STATS
000240*                             MODEL CARRIED OVER FROM THE OLD
000250*                             CUSTOMER-BALANCE-STATS GROUP)
000260*   051182   RJT    OB-0044   SPLIT INTO BUY-STATS/SELL-STATS
000270*
000700     05  OB-BUY-STATS.
000800         10  OB-BUY-COUNT                PIC S9(9)    COMP
000900                                                       VALUE +0.
001000         10  OB-BUY-TOTAL                PIC S9(9)V99 COMP-3
001100                                                       VALUE +0.
001200         10  OB-BUY-MIN                  PIC S9(7)V99 COMP-3
001300                                                       VALUE +0.
001400         10  OB-BUY-MAX                  PIC S9(7)V99 COMP-3
001500                                                       VALUE +0.
001600         10  OB-BUY-AVG                  PIC S9(7)V99 COMP-3
001700                                                       VALUE +0.
001800         10  FILLER                      PIC X(1)
001900                                                       VALUE SPACE.
002000     05  OB-SELL-STATS.
002100         10  OB-SELL-COUNT               PIC S9(9)    COMP
002200                                                       VALUE +0.
002300         10  OB-SELL-TOTAL               PIC S9(9)V99 COMP-3
002400                                                       VALUE +0.
002500         10  OB-SELL-MIN                 PIC S9(7)V99 COMP-3
002600                                                       VALUE +0.
002700         10  OB-SELL-MAX                 PIC S9(7)V99 COMP-3
002800                                                       VALUE +0.
002900         10  OB-SELL-AVG                 PIC S9(7)V99 COMP-3
003000                                                       VALUE +0.
003100         10  FILLER                      PIC X(1)
003200                                                       VALUE SPACE.
003300*
003400     05  OB-STATS-FIRST-BUY-SW           PIC X        VALUE 'Y'.
003500         88  OB-FIRST-BUY-YES                         VALUE 'Y'.
003600         88  OB-FIRST-BUY-NO                          VALUE 'N'.
003700     05  OB-STATS-FIRST-SELL-SW          PIC X        VALUE 'Y'.
003800         88  OB-FIRST-SELL-YES                        VALUE 'Y'.
003900         88  OB-FIRST-SELL-NO                         VALUE 'N'.
