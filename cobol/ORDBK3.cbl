000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDBK3.
000300 AUTHOR.        D K LUCAS.
000310 INSTALLATION.  MERCHANTS CLEARING SVCS - BATCH SYSTEMS.
000320 DATE-WRITTEN.  05/14/1982.
000330 DATE-COMPILED.
000340*
000341*-------------------------------------------------------------*
000342*                                                             *
000343*               @BANNER_START@                                *
000344*      ordbk3.cbl                                             *
000345*      Order Book Batch Suite - new order edit/accept run     *
000346*                                                              *
000347*               @BANNER_END@                                  *
000348*                                                             *
000349*-------------------------------------------------------------*
000350 SECURITY.      NONE.
000351*
000361***************************************************************
000362*
000370*    DESCRIPTION
000396*
000400* Reads NEWORDER-FILE, a batch of orders keyed by the front
000500* end for today, edits every field, and for each order that
000600* passes all edits assigns the next surrogate OB-ORDER-ID and
000700* stamps OB-ORDER-DATE with today's date, then writes the
000800* completed record to ORDER-FILE - the same file ORDBK1 later
000900* scans to build summaries. Orders that fail any edit are not
001000* written to ORDER-FILE at all; they are listed on
001100* REJECT-FILE along with the reason, and counted, but do not
001200* stop the run.
001300*
001400* ORDER-ID is a plain running sequence number kept in working
001500* storage - there is no external key generator on this system.
001600* The starting value is always 1 for a run; MERCH-CLR-SVCS
001700* JCL restarts this job from an empty ORDER-FILE, it is never
001800* appended to, so there is no collision with a prior day's
001900* numbering.
002000*
002100***************************************************************
002200*     AMENDMENT HISTORY
002300*
002400*      DATE       AUTHOR   REQUEST    DESCRIPTION
002500*      --------   ------   --------   -----------------------
002600*      05/14/82   DKL      OB-0044    ORIGINAL PROGRAM, EDIT
002700*                                     STYLE MODELED ON THE
002800*                                     NACCT CRUD FIELD CHECKS.
002900*      11/03/91   HDN      OB-0098    ADDED CURRENCY LENGTH
003000*                                     EDIT (WAS MISSING FROM
003100*                                     ORIGINAL SPEC).
003200*      09/24/98   DKL      OB-Y2K03   Y2K - OB-ORDER-CCYY IS
003300*                                     NOW STAMPED FROM A
003400*                                     4-DIGIT ACCEPT FROM DATE
003500*                                     YYYYMMDD, NOT THE OLD
003600*                                     2-DIGIT SYSTEM-YEAR.
003700*      03/02/04   PXA      OB-0176    REJECT LISTING NOW SHOWS
003800*                                     THE FAILING FIELD NAME,
003900*                                     NOT JUST 'BAD ORDER'.
004000*
004100***************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS OB-NUMERIC-CLASS IS '0' THRU '9'
005000     UPSI-0 ON  STATUS IS OB-TEST-MODE-ON
005010            OFF STATUS IS OB-TEST-MODE-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT NEWORDER-FILE  ASSIGN TO NEWORDF
005400            FILE STATUS IS WS-NEWORDF-STATUS.
005500     SELECT ORDER-FILE     ASSIGN TO ORDRFILE
005600            FILE STATUS IS WS-ORDRFILE-STATUS.
005700     SELECT REJECT-FILE    ASSIGN TO REJFILE
005800            FILE STATUS IS WS-REJFILE-STATUS.
005900*
006000***************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  NEWORDER-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 29 CHARACTERS.
006700 01  NEWORD-RECORD.
006800     05  NEWORD-TICKER                  PIC X(4).
006900     05  NEWORD-SIDE                    PIC X(4).
007000     05  NEWORD-VOLUME                  PIC X(9).
007100     05  NEWORD-PRICE                   PIC X(9).
007200     05  NEWORD-CURRENCY                PIC X(3).
007250 01  NEWORD-RECORD-TEXT REDEFINES NEWORD-RECORD
007260                                    PIC X(29).
007270*    Flat alternate view of the input record, kept only so a
007280*    rejected order can be echoed whole on REJECT-FILE for the
007290*    data-entry desk to key in again.
007300*
007400 FD  ORDER-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 46 CHARACTERS.
007700 01  ORDER-RECORD.
007800     COPY ORDREC.
007900*
008000 FD  REJECT-FILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS.
008300 01  REJECT-RECORD                      PIC X(80).
008400*
008500***************************************************************
008600 WORKING-STORAGE SECTION.
008700*
008800 01  WS-DEBUG-DETAILS.
008900     05  FILLER                         PIC X(16)
009000                                          VALUE '** ORDBK3-WS **'.
009100     05  WS-RUN-DATE-AND-TIME.
009200         10  WS-RUN-CCYY                PIC 9(4).
009300         10  WS-RUN-MM                  PIC 9(2).
009400         10  WS-RUN-DD                  PIC 9(2).
009500     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE-AND-TIME
009600                                        PIC 9(8).
009700     05  FILLER                         PIC X(1) VALUE SPACE.
009800*
009900 01  WS-FIELDS.
010000     05  WS-NEWORDF-STATUS              PIC X(2)  VALUE '00'.
010100     05  WS-ORDRFILE-STATUS             PIC X(2)  VALUE '00'.
010200     05  WS-REJFILE-STATUS              PIC X(2)  VALUE '00'.
010300     05  WS-NEWORDF-EOF-SW              PIC X(1)  VALUE 'N'.
010400         88  NEWORDF-AT-EOF                        VALUE 'Y'.
010500     05  WS-ORDER-OK-SW                 PIC X(1)  VALUE 'Y'.
010600         88  ORDER-IS-OK                            VALUE 'Y'.
010700         88  ORDER-IS-BAD                            VALUE 'N'.
010800     05  WS-REJECT-REASON               PIC X(30) VALUE SPACES.
010900     05  FILLER                         PIC X(1)  VALUE SPACE.
011000*
011100 01  TOTALS-VARS.
011200     05  NUM-NEWORDF-RECS               PIC S9(9) COMP VALUE +0.
011300     05  NUM-ORDERS-ACCEPTED            PIC S9(9) COMP VALUE +0.
011400     05  NUM-ORDERS-REJECTED            PIC S9(9) COMP VALUE +0.
011500     05  FILLER                         PIC X(1)  VALUE SPACE.
011600*
011700 77  WS-NEXT-ORDER-ID                   PIC S9(9) COMP VALUE +0.
011800*
011900 01  WS-EDIT-WORK.
012000     05  WS-VOLUME-9                    PIC 9(9)  VALUE 0.
012300     05  WS-PRICE-9                     PIC 9(7)V99 VALUE 0.
012400     05  WS-TICKER-LEN                  PIC S9(4) COMP VALUE +0.
012500     05  WS-CURRENCY-LEN                PIC S9(4) COMP VALUE +0.
012600     05  FILLER                         PIC X(1)  VALUE SPACE.
012700*
012800 01  REJ-LINE.
012900     05  REJ-LIT                        PIC X(11)
013000                                        VALUE 'OB0300E ** '.
013100     05  REJ-TICKER                     PIC X(4).
013200     05  FILLER                         PIC X(1)  VALUE SPACE.
013300     05  REJ-SIDE                       PIC X(4).
013400     05  FILLER                         PIC X(1)  VALUE SPACE.
013500     05  REJ-REASON                     PIC X(30).
013600     05  REJ-RAW-INPUT                  PIC X(29) VALUE SPACES.
013700*
013800***************************************************************
013900 PROCEDURE DIVISION.
014000***************************************************************
014100*
014200 000-MAIN.
014300*
014400     ACCEPT WS-RUN-DATE-AND-TIME FROM DATE YYYYMMDD.
014500     DISPLAY 'ORDBK3 STARTED.  ORDER EDIT/ACCEPT RUN.'.
014600*
014700     PERFORM 900-OPEN-FILES.
014800     PERFORM 100-PROCESS-NEWORDF THRU 100-EXIT
014900             UNTIL NEWORDF-AT-EOF.
015000     PERFORM 905-CLOSE-FILES.
015100*
015200     DISPLAY 'ORDBK3 ENDED.    RECORDS READ : '
015300             NUM-NEWORDF-RECS.
015400     DISPLAY 'ORDBK3 ENDED.    ACCEPTED     : '
015500             NUM-ORDERS-ACCEPTED.
015600     DISPLAY 'ORDBK3 ENDED.    REJECTED     : '
015700             NUM-ORDERS-REJECTED.
015800     GOBACK.
015900*
016000 100-PROCESS-NEWORDF.
016100*
016200     PERFORM 700-READ-NEWORDER-FILE.
016300     IF NEWORDF-AT-EOF
016400         GO TO 100-EXIT.
016500*
016600     SET ORDER-IS-OK TO TRUE.
016700     MOVE SPACES TO WS-REJECT-REASON.
016800*
016900     PERFORM 200-EDIT-TICKER.
017000     PERFORM 210-EDIT-SIDE.
017100     PERFORM 220-EDIT-VOLUME.
017200     PERFORM 230-EDIT-PRICE.
017300     PERFORM 240-EDIT-CURRENCY.
017400*
017500     IF ORDER-IS-OK
017600         PERFORM 300-ASSIGN-KEY-FIELDS
017700         PERFORM 260-WRITE-ORDER-RECORD
017800         ADD +1 TO NUM-ORDERS-ACCEPTED
017900     ELSE
018000         PERFORM 270-WRITE-REJECT-RECORD
018100         ADD +1 TO NUM-ORDERS-REJECTED.
018200*
018300 100-EXIT.
018400     EXIT.
018500*
018600 200-EDIT-TICKER.
018700*
018800*    *** TICKER must be present and no longer than 4 chars ***
018900     PERFORM 800-LENGTH-OF-TICKER.
019000     IF WS-TICKER-LEN = ZERO OR WS-TICKER-LEN > 4
019100         SET ORDER-IS-BAD TO TRUE
019200         MOVE 'TICKER LENGTH 1-4 REQUIRED' TO WS-REJECT-REASON.
019300*
019400 210-EDIT-SIDE.
019500*
019600*    *** ORDER-SIDE must be exactly BUY or SELL ***
019700     IF NEWORD-SIDE NOT = 'BUY ' AND NEWORD-SIDE NOT = 'SELL'
019800         SET ORDER-IS-BAD TO TRUE
019900         MOVE 'ORDER-SIDE MUST BE BUY OR SELL' TO
020000                                          WS-REJECT-REASON.
020100*
020200 220-EDIT-VOLUME.
020300*
020400*    *** VOLUME must be numeric and greater than zero ***
020500     IF NEWORD-VOLUME NOT NUMERIC
020600         SET ORDER-IS-BAD TO TRUE
020700         MOVE 'VOLUME NOT NUMERIC' TO WS-REJECT-REASON
020800     ELSE
020900         MOVE NEWORD-VOLUME TO WS-VOLUME-9
021000         IF WS-VOLUME-9 = ZERO
021100             SET ORDER-IS-BAD TO TRUE
021200             MOVE 'VOLUME MUST BE POSITIVE' TO
021300                                          WS-REJECT-REASON.
021400*
021500 230-EDIT-PRICE.
021600*
021700*    *** PRICE must be numeric and not negative ***
021800     IF NEWORD-PRICE NOT NUMERIC
021900         SET ORDER-IS-BAD TO TRUE
022000         MOVE 'PRICE NOT NUMERIC' TO WS-REJECT-REASON
022100     ELSE
022200         MOVE NEWORD-PRICE TO WS-PRICE-9.
022300*
022400*    NOTE - NEWORD-PRICE IS AN UNSIGNED PIC X(9) SO A NEGATIVE
022500*    PRICE CANNOT REACH THIS PROGRAM ON THE INPUT FILE; THE
022600*    NUMERIC TEST ABOVE IS THE ONLY EDIT THIS FIELD NEEDS.
022700*
022800 240-EDIT-CURRENCY.
022900*
023000*    *** CURRENCY must be present and no longer than 3 chars ***
023100     PERFORM 810-LENGTH-OF-CURRENCY.
023200     IF WS-CURRENCY-LEN = ZERO OR WS-CURRENCY-LEN > 3
023300         SET ORDER-IS-BAD TO TRUE
023400         MOVE 'CURRENCY LENGTH 1-3 REQUIRED' TO
023500                                          WS-REJECT-REASON.
023600*
023700 260-WRITE-ORDER-RECORD.
023800*
023900     WRITE ORDER-RECORD.
024000     IF WS-ORDRFILE-STATUS NOT = '00'
024100         DISPLAY 'OB0301E ERROR WRITING ORDER-FILE. RC:'
024200                 WS-ORDRFILE-STATUS.
024300*
024400 270-WRITE-REJECT-RECORD.
024500*
024600     MOVE NEWORD-TICKER  TO REJ-TICKER.
024700     MOVE NEWORD-SIDE    TO REJ-SIDE.
024800     MOVE WS-REJECT-REASON TO REJ-REASON.
024850     MOVE NEWORD-RECORD-TEXT TO REJ-RAW-INPUT.
024900     WRITE REJECT-RECORD FROM REJ-LINE.
025000*
025100 300-ASSIGN-KEY-FIELDS.
025200*
025300*    *** Every accepted order gets the next sequence number
025400*        and today's processing date - never supplied by the
025500*        input file itself ***
025600     ADD +1 TO WS-NEXT-ORDER-ID.
025700     MOVE WS-NEXT-ORDER-ID  TO OB-ORDER-ID.
025800     MOVE WS-RUN-CCYY       TO OB-ORDER-CCYY.
025900     MOVE WS-RUN-MM         TO OB-ORDER-MM.
026000     MOVE WS-RUN-DD         TO OB-ORDER-DD.
026100     MOVE NEWORD-TICKER     TO OB-TICKER.
026200     MOVE NEWORD-SIDE       TO OB-ORDER-SIDE.
026300     MOVE WS-VOLUME-9       TO OB-VOLUME.
026400     MOVE WS-PRICE-9        TO OB-PRICE.
026500     MOVE NEWORD-CURRENCY   TO OB-CURRENCY.
026600*
026700 700-READ-NEWORDER-FILE.
026800*
026900     READ NEWORDER-FILE
027000         AT END
027100             MOVE 'Y' TO WS-NEWORDF-EOF-SW
027200             GO TO 700-EXIT.
027300     ADD +1 TO NUM-NEWORDF-RECS.
027400     IF WS-NEWORDF-STATUS NOT = '00'
027500         DISPLAY 'OB0302E ERROR READING NEWORDER-FILE. RC:'
027600                 WS-NEWORDF-STATUS.
027700 700-EXIT.
027800     EXIT.
027900*
028000 800-LENGTH-OF-TICKER.
028100*
028200*    *** Trailing-space scan, right to left, to find the
028300*        occupied length of a space-padded alphanumeric field.
028400*        Same technique used shopwide for TICKER/CURRENCY. ***
028500     MOVE ZERO TO WS-TICKER-LEN.
028600     IF NEWORD-TICKER(4:1) NOT = SPACE
028700         MOVE 4 TO WS-TICKER-LEN
028800     ELSE IF NEWORD-TICKER(3:1) NOT = SPACE
028900         MOVE 3 TO WS-TICKER-LEN
029000     ELSE IF NEWORD-TICKER(2:1) NOT = SPACE
029100         MOVE 2 TO WS-TICKER-LEN
029200     ELSE IF NEWORD-TICKER(1:1) NOT = SPACE
029300         MOVE 1 TO WS-TICKER-LEN.
029400*
029500 810-LENGTH-OF-CURRENCY.
029600*
029700     MOVE ZERO TO WS-CURRENCY-LEN.
029800     IF NEWORD-CURRENCY(3:1) NOT = SPACE
029900         MOVE 3 TO WS-CURRENCY-LEN
030000     ELSE IF NEWORD-CURRENCY(2:1) NOT = SPACE
030100         MOVE 2 TO WS-CURRENCY-LEN
030200     ELSE IF NEWORD-CURRENCY(1:1) NOT = SPACE
030300         MOVE 1 TO WS-CURRENCY-LEN.
030400*
030500 900-OPEN-FILES.
030600*
030700     OPEN INPUT  NEWORDER-FILE.
030800     IF WS-NEWORDF-STATUS NOT = '00'
030900         DISPLAY 'ERROR OPENING NEWORDER-FILE. RC:'
031000                 WS-NEWORDF-STATUS
031100         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
031200         MOVE 16 TO RETURN-CODE
031300         MOVE 'Y' TO WS-NEWORDF-EOF-SW.
031400     OPEN OUTPUT ORDER-FILE.
031500     IF WS-ORDRFILE-STATUS NOT = '00'
031600         DISPLAY 'ERROR OPENING ORDER-FILE. RC:'
031700                 WS-ORDRFILE-STATUS
031800         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
031900         MOVE 16 TO RETURN-CODE
032000         MOVE 'Y' TO WS-NEWORDF-EOF-SW.
032100     OPEN OUTPUT REJECT-FILE.
032200     IF WS-REJFILE-STATUS NOT = '00'
032300         DISPLAY 'ERROR OPENING REJECT-FILE. RC:'
032400                 WS-REJFILE-STATUS
032500         DISPLAY 'ENDING PROGRAM DUE TO FILE ERROR'
032600         MOVE 16 TO RETURN-CODE
032700         MOVE 'Y' TO WS-NEWORDF-EOF-SW.
032800*
032900 905-CLOSE-FILES.
033000*
033100     CLOSE NEWORDER-FILE.
033200     CLOSE ORDER-FILE.
033300     CLOSE REJECT-FILE.
