000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordrec.cpy                                              *
000131*      Order Book Batch Suite - Order record layout            *
000132*                                                              *
000133*               @BANNER_END@                                   *
000134*                                                              *
000135*--------------------------------------------------------------*
000136*
000140* The description of the order record is placed in a copy book
000150* since it is shared by the summary driver (ORDBK1), the
000160* per-side statistics subroutine (ORDBK2), and the order edit
000170* run (ORDBK3). One order occupies one physical record on
000180* ORDER-FILE - there is no header/trailer or variable part.
000190*
000200* CHANGE ACTIVITY :
000210*   DATE     BY     REQ       REMARKS
000220*   022679   RJT    OB-0001   ORIGINAL COPYBOOK
000230*   051182   RJT    OB-0044   ADDED OB-SIDE-IS-xxx CONDITIONS
000240*   091498   DKL    OB-Y2K01  Y2K - OB-ORDER-CCYY MADE 4-DIGIT
000250*
000700     05  OB-ORDER-ID                     PIC 9(9).
000800*
000900* Surrogate key, assigned sequentially by ORDBK3 when an
001000* order is first accepted onto the book. Never reused.
001100*
001200     05  OB-ORDER-DATE.
001300*
001400*    Trade date the order was placed, CCYYMMDD. Broken out
001500*    below so callers needing just the year or the month/day
001600*    do not have to redefine this group themselves.
001700*
001800         10  OB-ORDER-CCYY                PIC 9(4).
001900         10  OB-ORDER-MM                  PIC 9(2).
002000         10  OB-ORDER-DD                  PIC 9(2).
002100     05  OB-ORDER-DATE-N REDEFINES OB-ORDER-DATE
002200                                          PIC 9(8).
002300*
002400     05  OB-TICKER                        PIC X(4).
002500*
002600*    Ticker symbol, 1-4 characters, space-padded on the right.
002700*
002800     05  OB-ORDER-SIDE                    PIC X(4).
002900         88  OB-SIDE-IS-BUY               VALUE 'BUY '.
003000         88  OB-SIDE-IS-SELL              VALUE 'SELL'.
003100     05  OB-VOLUME                        PIC 9(9).
003200*
003300*    Number of units on the order. Must be greater than zero -
003400*    enforced by ORDBK3 before the order reaches this file.
003500*
003600     05  OB-PRICE                         PIC 9(7)V99.
003700*
003800*    Price per unit, 2 decimal places, zero or more.
003900*
004000     05  OB-CURRENCY                      PIC X(3).
004100*
004200*    Currency code, 1-3 characters, space-padded on the right.
004300*
